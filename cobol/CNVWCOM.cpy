000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVWCOM.CPY                                                *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* CONTROL BLOCK NAME = CNVWCOM
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     COMMON RUN-CONTROL WORK AREA
001500*
001600*----------------------------------------------------------------*
001700*
001800* FUNCTION =
001900*      THIS COPYBOOK CARRIES THE FIELDS SHARED BY THE POSTING
002000*      RUN (CNVPOST) AND THE HISTORY REPORT (CNVHIST) -- THE
002100*      EYECATCHER USED WHEN DUMPING WORKING STORAGE, THE RUN
002200*      DATE/TIME STAMP SUPPLIED ON THE PARM CARD SO A RERUN OF
002300*      THE SAME INPUT REPRODUCES AN IDENTICAL LEDGER, AND THE
002400*      TRANSACTION SEQUENCE COUNTER THAT STANDS IN FOR A UUID
002500*      SINCE THIS COMPILER HAS NO UUID GENERATOR.
002600*
002700*----------------------------------------------------------------*
002800*
002900* CHANGE ACTIVITY :
003000*      $SEG(CNVWCOM),COMP(FXPOST),PROD(BATCH   ):
003100*
003200*   PN= REASON  REL YYMMDD HDXXIII : REMARKS
003300*   $D0=        100 870316 RTHFXP  : FX POSTING - BASE COPYBOOK
003400*   $P1=        110 980921 JDKFXP  : Y2K - DATE WIDE TO CCYYMMDD
003500*   $P2=        115 990111 CAMFXP  : ADD RUN-ID, EUR PHASE-IN RUNS
003600*
003700*----------------------------------------------------------------*
003800 01  CNVC-COMMON-WORK-AREA.
003900     05  CNVC-HEADER.
004000         10  CNVC-EYECATCHER          PIC X(16)
004100                                  VALUE 'CNVWCOM-----WS'.
004200         10  CNVC-RUN-ID              PIC X(8) VALUE SPACES.
004300*    RUN-DATE/RUN-TIME ARE SUPPLIED ON THE PARM CARD, NOT TAKEN
004400*    FROM A LIVE SYSTEM CLOCK, SO A RERUN OF THE SAME INPUT
004500*    REPRODUCES AN IDENTICAL TRANSACTION LEDGER.
004600     05  CNVC-RUN-PARAMETERS.
004700         10  CNVC-RUN-DATE            PIC 9(8) VALUE ZEROS.
004800         10  CNVC-RUN-DATE-R REDEFINES CNVC-RUN-DATE.
004900             15  CNVC-RUN-CCYY        PIC 9(4).
005000             15  CNVC-RUN-MM          PIC 9(2).
005100             15  CNVC-RUN-DD          PIC 9(2).
005200         10  CNVC-RUN-TIME            PIC 9(6) VALUE ZEROS.
005300         10  CNVC-RUN-TIME-R REDEFINES CNVC-RUN-TIME.
005400             15  CNVC-RUN-HH          PIC 9(2).
005500             15  CNVC-RUN-MN          PIC 9(2).
005600             15  CNVC-RUN-SS          PIC 9(2).
005700*    THIS SYSTEM.  UNIQUE PER RUN, NOT PER TRANSACTION HISTORY.
005800     05  CNVC-TRANSACTION-SEQUENCE.
005900         10  CNVC-TXN-SEQ-NO          PIC 9(9) COMP-3 VALUE 0.
006000     05  FILLER                       PIC X(20) VALUE SPACES.
