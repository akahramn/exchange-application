000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVVAL                                                     *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* MODULE NAME = CNVVAL
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     CONVERSION REQUEST EDIT SUBROUTINE
001500*
001600* STATUS = 3.2.0
001700*
001800* FUNCTION =
001900*      CALLED ONCE BY CNVPOST FOR EACH CONVERSION REQUEST READ
002000*      FROM CONV-REQUEST-FILE.  EDITS THE REQUEST AND RETURNS
002100*      CNVV-LK-EDIT-RESULT OF 'P' (PASSED) OR 'F' (FAILED) PLUS
002200*      A REJECT REASON TEXT WHEN FAILED.  EDITS RUN IN THIS
002300*      ORDER, STOPPING AT THE FIRST FAILURE -
002400*        1. CURRENCY CODE VALIDITY (SOURCE, THEN TARGET)
002500*        2. SOURCE-CURRENCY MUST NOT EQUAL TARGET-CURRENCY
002600*        3. AMOUNT MUST BE GREATER THAN ZERO
002700*      CNVPOST WRITES THE REJECT RECORD ITSELF - THIS MODULE
002800*      ONLY EDITS AND REPORTS BACK.
002900*
003000*-------------------------------------------------------------
003100*
003200* ENTRY POINT = CNVVAL
003300*
003400*-------------------------------------------------------------
003500*
003600* CHANGE ACTIVITY :
003700*
003800* $SEG(CNVVAL),COMP(FXPOST),PROD(BATCH   ):
003900*
004000* PN= REASON  REL YYMMDD HDXXIII : REMARKS
004100* $D0=        100 870316 RTHFXP  : FX POSTING - BASE SUBROUTINE
004200* $P1=        102 880604 RTHFXP  : ADD CNH (OFFSHORE RENMINBI)
004300*                                  TO VALID CURRENCY TABLE
004400* $P2=        103 910912 MLKFXP  : SEARCH ALL -> SEARCH, TABLE
004500*                                  IS MAINTAINED IN ADD-DATE
004600*                                  ORDER NOT CURRENCY ORDER
004700* $P3=        104 940227 RTHFXP  : AMOUNT EDIT NOW TESTS AGAINST
004800*                                  FIGURATIVE CONSTANT ZERO
004900* $P4=        105 980921 JDKFXP  : Y2K REVIEW - NO DATE FIELDS
005000*                                  IN THIS MODULE, NO CHANGE
005100*                                  REQUIRED, SIGNED OFF
005200* $P5=        106 021118 CAMFXP  : ADD NZD PER TREASURY REQUEST
005300*                                  R-0219811
005400*
005500*****************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.    CNVVAL.
005800 AUTHOR.        R T HANOVER.
005900 INSTALLATION.  MIDSTATE TRUST CO. - DATA PROCESSING DIVISION.
006000 DATE-WRITTEN.  03/16/87.
006100 DATE-COMPILED.
006200 SECURITY.      MIDSTATE TRUST CO. CONFIDENTIAL - FOR INTERNAL
006300                USE OF THE DATA PROCESSING DIVISION ONLY.
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-370.
006800 OBJECT-COMPUTER.   IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------*
007500*    PROGRAM HEADER / EYECATCHER
007600*----------------------------------------------------------------*
007700 01  WS-HEADER.
007800     05  WS-EYECATCHER            PIC X(16)
007900                                   VALUE 'CNVVAL--------WS'.
008000     05  FILLER                   PIC X(04).
008100*
008200*----------------------------------------------------------------*
008300*    EDIT RESULT SWITCH
008400*----------------------------------------------------------------*
008500 01  CNVV-SWITCHES.
008600     05  CNVV-EDIT-RESULT-SW      PIC X(01)   VALUE 'P'.
008700         88  CNVV-EDIT-PASSED                 VALUE 'P'.
008800         88  CNVV-EDIT-FAILED                 VALUE 'F'.
008900     05  FILLER                   PIC X(09).
009000*
009100*----------------------------------------------------------------*
009200*    VALID CURRENCY CODE TABLE, LOADED BY VALUE CLAUSE (THE
009300*    OS/VS COMPILER ON THIS SHOP'S SYSTEM DOES NOT SUPPORT
009400*    VALUE ON AN OCCURS CLAUSE), THEN REDEFINED AS AN INDEXED
009500*    TABLE FOR SEARCH.  SEE $P2 ABOVE - THE LIST IS NOT IN
009600*    CURRENCY-CODE ORDER, IT IS IN THE ORDER EACH CODE WAS
009700*    APPROVED BY TREASURY, SO SEARCH ALL CANNOT BE USED.
009800*----------------------------------------------------------------*
009900 01  CNVV-VALID-CCY-LOAD.
010000     05  FILLER                   PIC X(03)   VALUE 'USD'.
010100     05  FILLER                   PIC X(03)   VALUE 'EUR'.
010200     05  FILLER                   PIC X(03)   VALUE 'TRY'.
010300     05  FILLER                   PIC X(03)   VALUE 'GBP'.
010400     05  FILLER                   PIC X(03)   VALUE 'JPY'.
010500     05  FILLER                   PIC X(03)   VALUE 'AUD'.
010600     05  FILLER                   PIC X(03)   VALUE 'CAD'.
010700     05  FILLER                   PIC X(03)   VALUE 'CHF'.
010800     05  FILLER                   PIC X(03)   VALUE 'CNH'.
010900     05  FILLER                   PIC X(03)   VALUE 'HKD'.
011000     05  FILLER                   PIC X(03)   VALUE 'NZD'.
011100 01  CNVV-VALID-CCY-TEXT REDEFINES CNVV-VALID-CCY-LOAD
011200                                   PIC X(33).
011300 01  CNVV-VALID-CCY-TABLE REDEFINES CNVV-VALID-CCY-LOAD.
011400     05  CNVV-VALID-CCY-ENTRY     PIC X(03)   OCCURS 11 TIMES
011500                                   INDEXED BY CNVV-CCY-NDX.
011600*
011700*----------------------------------------------------------------*
011800 LINKAGE SECTION.
011900*----------------------------------------------------------------*
012000*    CALLING PARAMETER - SEE CNVPOST PARAGRAPH 2200
012100*----------------------------------------------------------------*
012200 01  CNVV-LINKAGE-AREA.
012300     05  CNVV-LK-AMOUNT           PIC S9(9)V9(4) COMP-3.
012400     05  CNVV-LK-CCY-GROUP.
012500         10  CNVV-LK-SOURCE-CCY   PIC X(03).
012600         10  CNVV-LK-TARGET-CCY   PIC X(03).
012700     05  CNVV-LK-EDIT-RESULT      PIC X(01).
012800     05  CNVV-LK-REJECT-REASON    PIC X(38).
012900     05  FILLER                  PIC X(01).
013000 01  CNVV-LK-CCY-PAIR REDEFINES CNVV-LK-CCY-GROUP
013100                                  PIC X(06).
013200*
013300*----------------------------------------------------------------*
013400 PROCEDURE DIVISION USING CNVV-LINKAGE-AREA.
013500*----------------------------------------------------------------*
013600*
013700 000-MAIN.
013800     MOVE SPACES TO CNVV-LK-REJECT-REASON.
013900     SET CNVV-EDIT-PASSED TO TRUE.
014000     PERFORM 100-EDIT-CURRENCY-CODES THRU 100-EXIT.
014100     IF CNVV-EDIT-PASSED
014200         PERFORM 200-EDIT-SAME-CURRENCY THRU 200-EXIT.
014300     IF CNVV-EDIT-PASSED
014400         PERFORM 300-EDIT-AMOUNT THRU 300-EXIT.
014500     IF CNVV-EDIT-FAILED
014600         MOVE 'F' TO CNVV-LK-EDIT-RESULT
014700         DISPLAY 'CNVVAL REJECT - ' CNVV-LK-CCY-PAIR ' - '
014800                 CNVV-LK-REJECT-REASON
014900     ELSE
015000         MOVE 'P' TO CNVV-LK-EDIT-RESULT.
015100     GOBACK.
015200*
015300 100-EDIT-CURRENCY-CODES.
015400     PERFORM 110-CHECK-SOURCE-CCY THRU 110-EXIT.
015500     IF CNVV-EDIT-PASSED
015600         PERFORM 120-CHECK-TARGET-CCY THRU 120-EXIT.
015700 100-EXIT.
015800     EXIT.
015900*
016000 110-CHECK-SOURCE-CCY.
016100     SET CNVV-CCY-NDX TO 1.
016200     SEARCH CNVV-VALID-CCY-ENTRY
016300         AT END
016400             SET CNVV-EDIT-FAILED TO TRUE
016500             MOVE 'INVALID CURRENCY CODE' TO CNVV-LK-REJECT-REASON
016600         WHEN CNVV-VALID-CCY-ENTRY (CNVV-CCY-NDX)
016700                 = CNVV-LK-SOURCE-CCY
016800             CONTINUE.
016900 110-EXIT.
017000     EXIT.
017100*
017200 120-CHECK-TARGET-CCY.
017300     SET CNVV-CCY-NDX TO 1.
017400     SEARCH CNVV-VALID-CCY-ENTRY
017500         AT END
017600             SET CNVV-EDIT-FAILED TO TRUE
017700             MOVE 'INVALID CURRENCY CODE' TO CNVV-LK-REJECT-REASON
017800         WHEN CNVV-VALID-CCY-ENTRY (CNVV-CCY-NDX)
017900                 = CNVV-LK-TARGET-CCY
018000             CONTINUE.
018100 120-EXIT.
018200     EXIT.
018300*
018400 200-EDIT-SAME-CURRENCY.
018500     IF CNVV-LK-SOURCE-CCY = CNVV-LK-TARGET-CCY
018600         SET CNVV-EDIT-FAILED TO TRUE
018700         MOVE 'SOURCE EQUALS TARGET' TO CNVV-LK-REJECT-REASON.
018800 200-EXIT.
018900     EXIT.
019000*
019100*    $P3 - AMOUNT EDIT TESTS AGAINST FIGURATIVE CONSTANT ZERO
019200 300-EDIT-AMOUNT.
019300     IF CNVV-LK-AMOUNT NOT > ZERO
019400         SET CNVV-EDIT-FAILED TO TRUE
019500         MOVE 'AMOUNT NOT POSITIVE' TO CNVV-LK-REJECT-REASON.
019600 300-EXIT.
019700     EXIT.
