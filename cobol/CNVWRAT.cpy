000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVWRAT.CPY                                                *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* CONTROL BLOCK NAME = CNVWRAT
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     RATE-TABLE FILE RECORD AND IN-MEMORY TABLE
001500*
001600*----------------------------------------------------------------*
001700*
001800* FUNCTION =
001900*      CNVW-RATE-RECORD DESCRIBES ONE CARD IMAGE OF THE RATE
002000*      TABLE FILE, ONE ROW PER CURRENCY PAIR.  CNVW-RATE-TABLE
002100*      IS THE IN-MEMORY COPY BUILT BY CNVPOST AT THE START OF
002200*      THE RUN; ENTRIES ARE KEPT IN ASCENDING KEY SEQUENCE BY
002300*      SOURCE+TARGET CURRENCY SO THE LOOKUP PARAGRAPH CAN USE A
002400*      BINARY SEARCH (SEARCH ALL) INSTEAD OF A LINEAR SCAN.
002500*
002600*----------------------------------------------------------------*
002700*
002800* CHANGE ACTIVITY :
002900*      $SEG(CNVWRAT),COMP(FXPOST),PROD(BATCH   ):
003000*
003100*   PN= REASON  REL YYMMDD HDXXIII : REMARKS
003200*   $D0=        100 870316 RTHFXP  : FX POSTING - BASE COPYBOOK
003300*   $P1=        105 890822 RTHFXP  : WIDEN TABLE TO 500 PAIRS
003400*
003500*----------------------------------------------------------------*
003600*    RATE-TABLE CARD IMAGE - 18 BYTES
003700 01  CNVW-RATE-RECORD.
003800     05  CNVW-RATE-SOURCE-CCY         PIC X(3).
003900     05  CNVW-RATE-TARGET-CCY         PIC X(3).
004000*    EXCHANGE RATE, 8 DECIMAL PLACES
004100     05  CNVW-RATE-VALUE              PIC S9(4)V9(8) COMP-3.
004200     05  FILLER                       PIC X(5).
004300*
004400*----------------------------------------------------------------*
004500*    IN-MEMORY RATE TABLE, LOADED ONCE PER RUN AND HELD IN
004600*    ASCENDING SOURCE+TARGET SEQUENCE FOR SEARCH ALL.
004700 77  CNVW-RATE-COUNT                  PIC 9(4) COMP VALUE 0.
004800 01  CNVW-RATE-TABLE.
004900     05  CNVW-RATE-ENTRY OCCURS 1 TO 500 TIMES
005000                 DEPENDING ON CNVW-RATE-COUNT
005100                 ASCENDING KEY IS CNVW-RATE-KEY
005200                 INDEXED BY CNVW-RATE-NDX.
005300         10  CNVW-RATE-KEY.
005400             15  CNVW-RATE-TAB-SOURCE PIC X(3).
005500             15  CNVW-RATE-TAB-TARGET PIC X(3).
005600         10  CNVW-RATE-TAB-VALUE      PIC S9(4)V9(8) COMP-3.
