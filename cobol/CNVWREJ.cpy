000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVWREJ.CPY                                                *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* CONTROL BLOCK NAME = CNVWREJ
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     REJECT FILE RECORD
001500*
001600*----------------------------------------------------------------*
001700*
001800* FUNCTION =
001900*      CNVW-REJECT-RECORD IS WRITTEN BY CNVPOST FOR EVERY
002000*      CONVERSION-REQUEST THAT FAILS EDIT IN CNVVAL, OR THAT
002100*      NAMES A CURRENCY PAIR WITH NO RATE ON FILE.  THE ORIGINAL
002200*      REQUEST FIELDS ARE CARRIED AS ENTERED SO THE DATA ENTRY
002300*      CLERKS CAN RESUBMIT WITHOUT RE-KEYING.
002400*
002500*----------------------------------------------------------------*
002600*
002700* CHANGE ACTIVITY :
002800*      $SEG(CNVWREJ),COMP(FXPOST),PROD(BATCH   ):
002900*
003000*   PN= REASON  REL YYMMDD HDXXIII : REMARKS
003100*   $D0=        100 870316 RTHFXP  : FX POSTING - BASE COPYBOOK
003200*
003300*----------------------------------------------------------------*
003400*    REJECT RECORD - 60 BYTES
003500 01  CNVW-REJECT-RECORD.
003600*    ORIGINAL REQUEST AMOUNT, CARRIED AS ENTERED (NOT PACKED)
003700     05  CNVW-REJ-AMOUNT               PIC X(14).
003800     05  CNVW-REJ-SOURCE-CCY           PIC X(3).
003900     05  CNVW-REJ-TARGET-CCY           PIC X(3).
004000     05  CNVW-REJ-REASON                PIC X(38).
004100     05  FILLER                        PIC X(2).
