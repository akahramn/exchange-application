000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVWTXN.CPY                                                *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* CONTROL BLOCK NAME = CNVWTXN
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     TRANSACTION LEDGER RECORD
001500*
001600*----------------------------------------------------------------*
001700*
001800* FUNCTION =
001900*      CNVW-TRANSACTION-RECORD IS WRITTEN TO THE TRANSACTION
002000*      LEDGER ONE TIME FOR EACH REQUEST THAT PASSES EDIT AND
002100*      HAS A RATE ON FILE.  CNVHIST LATER SORTS THIS FILE BY
002200*      SOURCE+TARGET CURRENCY TO PRODUCE THE HISTORY REPORT.
002300*      CNVW-TXN-ID SUBSTITUTES FOR THE UUID ASSIGNED BY THE
002400*      ORIGINAL ON-LINE SYSTEM - SEE CNVPOST PARAGRAPH 2600.
002500*      DATE/TIME ARE CARRIED COMP-3 TO KEEP THE LEDGER RECORD
002600*      AT ITS ALLOTTED 66 BYTES - SEE $P1 BELOW.
002700*
002800*----------------------------------------------------------------*
002900*
003000* CHANGE ACTIVITY :
003100*      $SEG(CNVWTXN),COMP(FXPOST),PROD(BATCH   ):
003200*
003300*   PN= REASON  REL YYMMDD HDXXIII : REMARKS
003400*   $D0=        100 870316 RTHFXP  : FX POSTING - BASE COPYBOOK
003500*   $P1=        104 980921 JDKFXP  : Y2K - TXN-DATE NOW CCYYMMDD,
003600*                                    PACKED TO HOLD RECORD LENGTH
003700*
003800*----------------------------------------------------------------*
003900*    TRANSACTION LEDGER RECORD - 66 BYTES
004000 01  CNVW-TRANSACTION-RECORD.
004100*    SEQUENCE-GENERATED SURROGATE KEY, TEXT FORM OF A UUID
004200     05  CNVW-TXN-ID                  PIC X(36).
004300     05  CNVW-TXN-SOURCE-CCY          PIC X(3).
004400     05  CNVW-TXN-TARGET-CCY          PIC X(3).
004500     05  CNVW-TXN-SOURCE-AMT          PIC S9(9)V9(4) COMP-3.
004600     05  CNVW-TXN-CONVERTED-AMT       PIC S9(9)V9(4) COMP-3.
004700*    POSTING DATE, CCYYMMDD
004800     05  CNVW-TXN-DATE                PIC 9(8) COMP-3.
004900*    POSTING TIME, HHMMSS
005000     05  CNVW-TXN-TIME                PIC 9(6) COMP-3.
005100     05  FILLER                       PIC X(1).
005200*
005300*----------------------------------------------------------------*
005400*    RUN-ID + SEQUENCE VIEW OF CNVW-TXN-ID, SEE CNVPOST 2600
005500 01  CNVW-TXN-ID-R REDEFINES CNVW-TRANSACTION-RECORD.
005600     05  CNVW-TXNID-RUN               PIC X(8).
005700     05  CNVW-TXNID-SEQ               PIC 9(9).
005800     05  FILLER                       PIC X(49).
