000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVHIST                                                    *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* MODULE NAME = CNVHIST
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     TRANSACTION HISTORY / CONTROL-BREAK REPORT
001500*
001600* STATUS = 2.1.0
001700*
001800* FUNCTION =
001900*      READS THE TRANSACTION LEDGER WRITTEN BY CNVPOST, OPTIONALLY
002000*      RESTRICTED TO A SINGLE TRANSACTION-ID AND/OR A SINGLE
002100*      POSTING DATE ON THE FILTER CARD (A BLANK/ZERO FILTER VALUE
002200*      MEANS NO FILTER ON THAT FIELD), SORTS THE SURVIVING RECORDS
002300*      BY SOURCE-CURRENCY THEN TARGET-CURRENCY, AND PRINTS A
002400*      DETAIL LINE PER TRANSACTION WITH A SUBTOTAL ON EACH CHANGE
002500*      OF CURRENCY PAIR AND A GRAND TOTAL AT END OF JOB.  THIS
002600*      REPORT REPLACES THE OLD ON-LINE HISTORY SCREEN - SEE $D0.
002700*
002800*-------------------------------------------------------------
002900*
003000* ENTRY POINT = CNVHIST
003100*
003200*-------------------------------------------------------------
003300*
003400* CHANGE ACTIVITY :
003500*
003600* $SEG(CNVHIST),COMP(FXPOST),PROD(BATCH   ):
003700*
003800* PN= REASON  REL YYMMDD HDXXIII : REMARKS
003900* $D0=        100 870924 RTHFXP  : FX POSTING - BASE PROGRAM,
004000*                                  REPLACES ON-LINE HISTORY SCREEN
004100* $P1=        104 891005 MLKFXP  : SORT NOW DONE WITH INPUT
004200*                                  PROCEDURE, FILTER APPLIED
004300*                                  BEFORE RELEASE, NOT AFTER SORT
004400* $P2=        108 980921 JDKFXP  : Y2K - FILTER DATE AND LEDGER
004500*                                  DATE BOTH CCYYMMDD, SEE CNVWTXN
004600* $P3=        112 030206 CAMFXP  : GRAND TOTAL LINE NOW PRINTS
004700*                                  EVEN IF NO RECORDS PASS FILTER
004800*
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    CNVHIST.
005200 AUTHOR.        R T HANOVER.
005300 INSTALLATION.  MIDSTATE TRUST CO. - DATA PROCESSING DIVISION.
005400 DATE-WRITTEN.  09/24/87.
005500 DATE-COMPILED.
005600 SECURITY.      MIDSTATE TRUST CO. CONFIDENTIAL - FOR INTERNAL
005700                USE OF THE DATA PROCESSING DIVISION ONLY.
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-370.
006200 OBJECT-COMPUTER.   IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TXN-LEDGER-FILE    ASSIGN TO CNVLDGR
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-LEDGER-STATUS.
007000     SELECT SORT-WORK-FILE     ASSIGN TO CNVSWK1.
007100     SELECT SORTED-LEDGER-FILE ASSIGN TO CNVSOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-SORTED-STATUS.
007400     SELECT FILTER-CARD-FILE   ASSIGN TO CNVHFLT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-FILTER-STATUS.
007700     SELECT HIST-RPT-FILE      ASSIGN TO CNVHRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-HRPT-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  TXN-LEDGER-FILE.
008400 01  FD-LEDGER-RECORD             PIC X(66).
008500*
008600 SD  SORT-WORK-FILE.
008700 01  SD-SORT-RECORD.
008800     05  SD-SORT-SOURCE-CCY       PIC X(03).
008900     05  SD-SORT-TARGET-CCY       PIC X(03).
009000     05  SD-SORT-TXN-ID           PIC X(36).
009100     05  SD-SORT-CONVERTED-AMT    PIC S9(9)V9(4) COMP-3.
009200     05  FILLER                   PIC X(17).
009300*
009400 FD  SORTED-LEDGER-FILE.
009500 01  FD-SORTED-RECORD             PIC X(66).
009600*
009700 FD  FILTER-CARD-FILE.
009800 01  FD-FILT-RECORD.
009900     05  FD-FILT-RUN-ID           PIC X(8).
010000     05  FD-FILT-RUN-DATE         PIC 9(8).
010100     05  FD-FILT-RUN-TIME         PIC 9(6).
010200     05  FD-FILT-TXN-ID           PIC X(36).
010300     05  FD-FILT-TXN-DATE         PIC 9(8).
010350     05  FILLER                   PIC X(04).
010400*
010500 FD  HIST-RPT-FILE.
010600 01  FD-HIST-LINE                 PIC X(80).
010700*
010800 WORKING-STORAGE SECTION.
010900*----------------------------------------------------------------*
011000*    PROGRAM HEADER / EYECATCHER
011100*----------------------------------------------------------------*
011200 01  WS-HEADER.
011300     05  WS-EYECATCHER            PIC X(16)
011400                                   VALUE 'CNVHIST-------WS'.
011500     05  FILLER                   PIC X(04).
011600*
011700*----------------------------------------------------------------*
011800*    FILE STATUS BYTES
011900*----------------------------------------------------------------*
012000 01  WS-FILE-STATUSES.
012100     05  WS-LEDGER-STATUS         PIC X(02)   VALUE '00'.
012200         88  WS-LEDGER-OK                     VALUE '00'.
012300         88  WS-LEDGER-EOF                    VALUE '10'.
012400     05  WS-SORTED-STATUS         PIC X(02)   VALUE '00'.
012500         88  WS-SORTED-OK                     VALUE '00'.
012600         88  WS-SORTED-EOF                    VALUE '10'.
012700     05  WS-FILTER-STATUS         PIC X(02)   VALUE '00'.
012800     05  WS-HRPT-STATUS           PIC X(02)   VALUE '00'.
012900     05  FILLER                   PIC X(02).
013000*
013100*----------------------------------------------------------------*
013200*    RUN-TIME SWITCHES
013300*----------------------------------------------------------------*
013400 01  WS-SWITCHES.
013500     05  WS-LEDGER-EOF-SW         PIC X(01)   VALUE 'N'.
013600         88  WS-NO-MORE-INPUT                 VALUE 'Y'.
013700     05  WS-SORTED-EOF-SW         PIC X(01)   VALUE 'N'.
013800         88  WS-NO-MORE-TRANSACTIONS          VALUE 'Y'.
013900     05  FILLER                   PIC X(08).
014000*
014100*----------------------------------------------------------------*
014200*    COPYBOOKS - LEDGER RECORD LAYOUT, COMMON RUN-CONTROL AREA
014300*----------------------------------------------------------------*
014400 COPY CNVWTXN.
014500 COPY CNVWCOM.
014600*
014700*----------------------------------------------------------------*
014800*    FILTER VALUES FROM THE FILTER CARD - SPACES/ZEROS MEAN
014900*    NO FILTER ON THAT FIELD
015000*----------------------------------------------------------------*
015100 01  WS-FILTER-VALUES.
015200     05  WS-FILTER-TXN-ID         PIC X(36).
015300     05  WS-FILTER-TXN-DATE       PIC 9(8).
015400     05  FILLER                   PIC X(04).
015500*
015600*----------------------------------------------------------------*
015700*    CURRENT SORTED-OUTPUT RECORD, BROKEN OUT FOR THE
015800*    CONTROL-BREAK COMPARE BELOW
015900*----------------------------------------------------------------*
016000 01  WS-CURRENT-DETAIL.
016100     05  WS-CUR-SOURCE-CCY        PIC X(03).
016200     05  WS-CUR-TARGET-CCY        PIC X(03).
016300     05  WS-CUR-TXN-ID            PIC X(36).
016400     05  WS-CUR-CONVERTED-AMT     PIC S9(9)V9(4) COMP-3.
016500     05  FILLER                   PIC X(17).
016600 01  WS-CUR-PAIR REDEFINES WS-CURRENT-DETAIL.
016700     05  WS-CUR-PAIR-KEY          PIC X(06).
016800     05  FILLER                   PIC X(60).
016900*
017000*----------------------------------------------------------------*
017100*    PRIOR-PAIR HOLD AREA FOR THE CONTROL BREAK
017200*----------------------------------------------------------------*
017300 01  WS-BREAK-FIELDS.
017400     05  WS-PRIOR-SOURCE-CCY      PIC X(03)   VALUE SPACES.
017500     05  WS-PRIOR-TARGET-CCY      PIC X(03)   VALUE SPACES.
017600     05  FILLER                   PIC X(10).
017700 01  WS-PRIOR-PAIR REDEFINES WS-BREAK-FIELDS.
017800     05  WS-PRIOR-PAIR-KEY        PIC X(06).
017900     05  FILLER                   PIC X(10).
018000*
018100*----------------------------------------------------------------*
018200*    PER-PAIR AND GRAND-TOTAL ACCUMULATORS
018300*----------------------------------------------------------------*
018400 01  WS-PAIR-ACCUMULATORS.
018500     05  WS-PAIR-TXN-COUNT        PIC 9(05)     COMP-3 VALUE 0.
018600     05  WS-PAIR-CONVERT-SUM      PIC 9(11)V99  COMP-3 VALUE 0.
018700     05  FILLER                   PIC X(04).
018800 01  WS-GRAND-TOTALS.
018900     05  WS-GRAND-TXN-COUNT       PIC 9(05)     COMP-3 VALUE 0.
019000     05  WS-GRAND-CONVERT-SUM     PIC 9(11)V99  COMP-3 VALUE 0.
019100     05  FILLER                   PIC X(04).
019200*
019300*----------------------------------------------------------------*
019400*    HISTORY REPORT LINES
019500*----------------------------------------------------------------*
019600 01  WS-RPT-HEADING-1.
019700     05  FILLER                    PIC X(22)
019800         VALUE 'MIDSTATE TRUST CO.    '.
019900     05  FILLER                    PIC X(34)
020000         VALUE 'FX CONVERSION TRANSACTION HISTORY'.
020100     05  FILLER                    PIC X(24)   VALUE SPACES.
020200 01  WS-RPT-HEADING-2.
020300     05  FILLER                    PIC X(36)
020400         VALUE 'TRANSACTION-ID                     '.
020500     05  FILLER                    PIC X(08)   VALUE 'SOURCE  '.
020600     05  FILLER                    PIC X(08)   VALUE 'TARGET  '.
020700     05  FILLER                    PIC X(18)
020800         VALUE 'CONVERTED-AMOUNT  '.
020900     05  FILLER                    PIC X(10)   VALUE SPACES.
021000 01  WS-RPT-DETAIL-LINE.
021100     05  WS-RPT-TXN-ID             PIC X(36).
021200     05  FILLER                    PIC X(02)   VALUE SPACES.
021300     05  WS-RPT-SOURCE             PIC X(03).
021400     05  FILLER                    PIC X(05)   VALUE SPACES.
021500     05  WS-RPT-TARGET             PIC X(03).
021600     05  FILLER                    PIC X(05)   VALUE SPACES.
021700     05  WS-RPT-CONVERTED-AMT      PIC ZZZZZZZZZZ9.99.
021800     05  FILLER                    PIC X(11)   VALUE SPACES.
021900 01  WS-RPT-SUBTOTAL-LINE.
022000     05  FILLER                    PIC X(04)   VALUE SPACES.
022100     05  FILLER                    PIC X(18)
022200         VALUE 'SUBTOTAL FOR PAIR '.
022300     05  FILLER                    PIC X(14)   VALUE SPACES.
022400     05  FILLER                    PIC X(06)   VALUE 'COUNT='.
022500     05  WS-RPT-SUB-COUNT          PIC ZZZZ9.
022600     05  FILLER                    PIC X(04)   VALUE SPACES.
022700     05  FILLER                    PIC X(04)   VALUE 'SUM='.
022800     05  WS-RPT-SUB-SUM            PIC ZZZZZZZZZZ9.99.
022900     05  FILLER                    PIC X(05)   VALUE SPACES.
023000 01  WS-RPT-GRAND-LINE.
023100     05  FILLER                    PIC X(11)
023200         VALUE 'GRAND TOTAL'.
023300     05  FILLER                    PIC X(25)   VALUE SPACES.
023400     05  FILLER                    PIC X(06)   VALUE 'COUNT='.
023500     05  WS-RPT-GRAND-COUNT        PIC ZZZZ9.
023600     05  FILLER                    PIC X(04)   VALUE SPACES.
023700     05  FILLER                    PIC X(04)   VALUE 'SUM='.
023800     05  WS-RPT-GRAND-SUM          PIC ZZZZZZZZZZ9.99.
023900     05  FILLER                    PIC X(05)   VALUE SPACES.
024000*
024100*----------------------------------------------------------------*
024200 PROCEDURE DIVISION.
024300*----------------------------------------------------------------*
024400*
024500 000-MAIN.
024600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
024700     PERFORM 1000-SORT-LEDGER THRU 1000-EXIT.
024800     PERFORM 2200-READ-SORTED-RECORD THRU 2200-EXIT.
024900     IF NOT WS-NO-MORE-TRANSACTIONS
025000         MOVE WS-CUR-SOURCE-CCY TO WS-PRIOR-SOURCE-CCY
025100         MOVE WS-CUR-TARGET-CCY TO WS-PRIOR-TARGET-CCY.
025200     PERFORM 3000-PRINT-DETAIL THRU 3000-EXIT
025300         UNTIL WS-NO-MORE-TRANSACTIONS.
025400     PERFORM 3100-PAIR-BREAK THRU 3100-EXIT.
025500     PERFORM 3200-GRAND-TOTAL THRU 3200-EXIT.
025600     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
025700     STOP RUN.
025800*
025900*    FILTER CARD SUPPLIES THE RUN STAMP FOR THE HEADING AND THE
026000*    TWO OPTIONAL FILTER VALUES - A BLANK/ZERO VALUE MEANS NO
026100*    FILTER ON THAT FIELD, SEE PARAGRAPH 2100.
026200 0100-INITIALIZE.
026300     OPEN INPUT FILTER-CARD-FILE.
026400     READ FILTER-CARD-FILE
026500         AT END
026600             MOVE SPACES TO FD-FILT-RECORD.
026700     MOVE FD-FILT-RUN-ID      TO CNVC-RUN-ID.
026800     MOVE FD-FILT-RUN-DATE    TO CNVC-RUN-DATE.
026900     MOVE FD-FILT-RUN-TIME    TO CNVC-RUN-TIME.
027000     MOVE FD-FILT-TXN-ID      TO WS-FILTER-TXN-ID.
027100     MOVE FD-FILT-TXN-DATE    TO WS-FILTER-TXN-DATE.
027200     CLOSE FILTER-CARD-FILE.
027300     OPEN OUTPUT HIST-RPT-FILE.
027400     WRITE FD-HIST-LINE FROM WS-RPT-HEADING-1.
027500     WRITE FD-HIST-LINE FROM WS-RPT-HEADING-2.
027600 0100-EXIT.
027700     EXIT.
027800*
027900*    $P1 - INPUT PROCEDURE APPLIES THE FILTER AND RELEASES ONLY
028000*    THE SURVIVING RECORDS, SO THE SORT ITSELF NEVER SEES A
028100*    RECORD THAT WILL BE THROWN AWAY ON THE OUTPUT SIDE.
028200 1000-SORT-LEDGER.
028300     SORT SORT-WORK-FILE
028400         ON ASCENDING KEY SD-SORT-SOURCE-CCY SD-SORT-TARGET-CCY
028500         INPUT PROCEDURE IS 2000-READ-TRANSACTIONS THRU 2000-EXIT
028600         GIVING SORTED-LEDGER-FILE.
028700     OPEN INPUT SORTED-LEDGER-FILE.
028800 1000-EXIT.
028900     EXIT.
029000*
029100 2000-READ-TRANSACTIONS.
029200     OPEN INPUT TXN-LEDGER-FILE.
029300     PERFORM 2100-APPLY-FILTER THRU 2100-EXIT
029400         UNTIL WS-NO-MORE-INPUT.
029500     CLOSE TXN-LEDGER-FILE.
029600 2000-EXIT.
029700     EXIT.
029800*
029900 2100-APPLY-FILTER.
030000     READ TXN-LEDGER-FILE INTO CNVW-TRANSACTION-RECORD
030100         AT END
030200             SET WS-NO-MORE-INPUT TO TRUE.
030300     IF NOT WS-NO-MORE-INPUT
030400         IF (WS-FILTER-TXN-ID = SPACES
030500                 OR WS-FILTER-TXN-ID = CNVW-TXN-ID)
030600             AND (WS-FILTER-TXN-DATE = ZERO
030700                 OR WS-FILTER-TXN-DATE = CNVW-TXN-DATE)
030800             MOVE CNVW-TXN-SOURCE-CCY    TO SD-SORT-SOURCE-CCY
030900             MOVE CNVW-TXN-TARGET-CCY    TO SD-SORT-TARGET-CCY
031000             MOVE CNVW-TXN-ID            TO SD-SORT-TXN-ID
031100             MOVE CNVW-TXN-CONVERTED-AMT TO SD-SORT-CONVERTED-AMT
031200             RELEASE SD-SORT-RECORD.
031300 2100-EXIT.
031400     EXIT.
031500*
031600 2200-READ-SORTED-RECORD.
031700     READ SORTED-LEDGER-FILE INTO WS-CURRENT-DETAIL
031800         AT END
031900             SET WS-NO-MORE-TRANSACTIONS TO TRUE.
032000 2200-EXIT.
032100     EXIT.
032200*
032300*    SORTED-LEDGER-FILE IS IN ASCENDING SOURCE+TARGET CURRENCY
032400*    ORDER - A CHANGE IN THE PAIR KEY SIGNALS THE CONTROL BREAK.
032500 3000-PRINT-DETAIL.
032600     IF WS-CUR-PAIR-KEY NOT = WS-PRIOR-PAIR-KEY
032700         PERFORM 3100-PAIR-BREAK THRU 3100-EXIT
032800         MOVE WS-CUR-SOURCE-CCY TO WS-PRIOR-SOURCE-CCY
032900         MOVE WS-CUR-TARGET-CCY TO WS-PRIOR-TARGET-CCY.
033000     PERFORM 3110-WRITE-DETAIL-LINE THRU 3110-EXIT.
033100     ADD 1 TO WS-PAIR-TXN-COUNT.
033200     ADD WS-CUR-CONVERTED-AMT TO WS-PAIR-CONVERT-SUM.
033300     ADD 1 TO WS-GRAND-TXN-COUNT.
033400     ADD WS-CUR-CONVERTED-AMT TO WS-GRAND-CONVERT-SUM.
033500     PERFORM 2200-READ-SORTED-RECORD THRU 2200-EXIT.
033600 3000-EXIT.
033700     EXIT.
033800*
033900 3100-PAIR-BREAK.
034000     IF WS-PAIR-TXN-COUNT > ZERO
034100         MOVE WS-PAIR-TXN-COUNT     TO WS-RPT-SUB-COUNT
034200         MOVE WS-PAIR-CONVERT-SUM   TO WS-RPT-SUB-SUM
034300         WRITE FD-HIST-LINE FROM WS-RPT-SUBTOTAL-LINE
034400         MOVE 0 TO WS-PAIR-TXN-COUNT
034500         MOVE 0 TO WS-PAIR-CONVERT-SUM.
034600 3100-EXIT.
034700     EXIT.
034800*
034900 3110-WRITE-DETAIL-LINE.
035000     MOVE WS-CUR-TXN-ID            TO WS-RPT-TXN-ID.
035100     MOVE WS-CUR-SOURCE-CCY        TO WS-RPT-SOURCE.
035200     MOVE WS-CUR-TARGET-CCY        TO WS-RPT-TARGET.
035300     MOVE WS-CUR-CONVERTED-AMT     TO WS-RPT-CONVERTED-AMT.
035400     WRITE FD-HIST-LINE FROM WS-RPT-DETAIL-LINE.
035500 3110-EXIT.
035600     EXIT.
035700*
035800*    $P3 - GRAND TOTAL PRINTS EVEN WHEN THE FILTER LEFT NOTHING
035900*    ON THE LEDGER FOR THIS RUN, SO THE REPORT NEVER JUST STOPS.
036000 3200-GRAND-TOTAL.
036100     MOVE WS-GRAND-TXN-COUNT       TO WS-RPT-GRAND-COUNT.
036200     MOVE WS-GRAND-CONVERT-SUM     TO WS-RPT-GRAND-SUM.
036300     WRITE FD-HIST-LINE FROM WS-RPT-GRAND-LINE.
036400 3200-EXIT.
036500     EXIT.
036600*
036700 9000-END-OF-JOB.
036800     CLOSE SORTED-LEDGER-FILE
036900           HIST-RPT-FILE.
037000 9000-EXIT.
037100     EXIT.
