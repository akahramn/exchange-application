000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVWREQ.CPY                                                *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* CONTROL BLOCK NAME = CNVWREQ
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     CONVERSION-REQUEST INPUT RECORD
001500*
001600*----------------------------------------------------------------*
001700*
001800* FUNCTION =
001900*      ONE CARD IMAGE PER CONVERSION REQUESTED BY THE BRANCHES.
002000*      EACH LINE CARRIES AN AMOUNT IN THE CUSTOMER'S SOURCE
002100*      CURRENCY AND THE TARGET CURRENCY IT IS TO BE CONVERTED
002200*      INTO.  RECORDS ARE IN NO PARTICULAR SEQUENCE -- EACH ONE
002300*      STANDS ON ITS OWN.
002400*
002500*----------------------------------------------------------------*
002600*
002700* CHANGE ACTIVITY :
002800*      $SEG(CNVWREQ),COMP(FXPOST),PROD(BATCH   ):
002900*
003000*   PN= REASON  REL YYMMDD HDXXIII : REMARKS
003100*   $D0=        100 870316 RTHFXP  : FX POSTING - BASE COPYBOOK
003200*
003300*----------------------------------------------------------------*
003400*    CONVERSION-REQUEST CARD IMAGE - 14 BYTES
003500 01  CNVW-REQUEST-RECORD.
003600*    AMOUNT TO CONVERT, SOURCE CURRENCY, 4 DECIMALS
003700     05  CNVW-REQ-AMOUNT              PIC S9(9)V9(4) COMP-3.
003800     05  CNVW-REQ-SOURCE-CCY          PIC X(3).
003900     05  CNVW-REQ-TARGET-CCY          PIC X(3).
004000     05  FILLER                       PIC X(1).
