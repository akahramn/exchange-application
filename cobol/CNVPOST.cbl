000100*----------------------------------------------------------------*
000200*                                                                *
000300*              @BANNER_START@                                   *
000400*     CNVPOST                                                    *
000500*     MIDSTATE TRUST CO. - DATA PROCESSING DIVISION              *
000600*     FOREIGN EXCHANGE CONVERSION POSTING SYSTEM                 *
000700*              @BANNER_END@                                      *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* MODULE NAME = CNVPOST
001200*
001300* DESCRIPTIVE NAME = FX CONVERSION BATCH -
001400*                     CONVERSION POSTING RUN (MAIN DRIVER)
001500*
001600* STATUS = 4.1.1
001700*
001800* FUNCTION =
001900*      DRIVES THE NIGHTLY FX CONVERSION POSTING RUN.  LOADS
002000*      THE RATE TABLE, THEN READS CONV-REQUEST-FILE ONE CARD
002100*      IMAGE AT A TIME.  EACH REQUEST IS EDITED BY CNVVAL, HAS
002200*      ITS RATE LOOKED UP IN THE IN-MEMORY TABLE, IS CONVERTED,
002300*      STAMPED WITH A SEQUENCE-GENERATED TRANSACTION ID AND THE
002400*      RUN DATE/TIME, AND POSTED TO TXN-LEDGER-FILE.  REQUESTS
002500*      THAT FAIL EDIT OR HAVE NO RATE ON FILE ARE WRITTEN TO
002600*      REJECT-FILE INSTEAD AND THE RUN CONTINUES.  A SUMMARY
002700*      REPORT BY CURRENCY PAIR IS PRINTED AT END OF JOB.
002800*
002900*-------------------------------------------------------------
003000*
003100* ENTRY POINT = CNVPOST
003200*
003300*-------------------------------------------------------------
003400*
003500* CHANGE ACTIVITY :
003600*
003700* $SEG(CNVPOST),COMP(FXPOST),PROD(BATCH   ):
003800*
003900* PN= REASON  REL YYMMDD HDXXIII : REMARKS
004000* $D0=        100 870316 RTHFXP  : FX POSTING - BASE PROGRAM,
004100*                                  RATE TABLE ON CARDS
004200* $P1=        108 880715 RTHFXP  : RATE TABLE MOVED TO DISK,
004300*                                  LOAD NOW IN PARAGRAPH 1000
004400* $P2=        112 910912 MLKFXP  : ADD SUMMARY REPORT, PER-PAIR
004500*                                  AND GRAND TOTAL LINES
004600* $P3=        118 940227 RTHFXP  : REJECT-FILE ADDED, BAD CARDS
004700*                                  NO LONGER ABEND THE RUN
004800* $P4=        122 980921 JDKFXP  : Y2K - RUN-DATE PARM WIDENED
004900*                                  TO CCYYMMDD, SEE CNVWCOM
005000* $P5=        125 990111 CAMFXP  : RUN-ID PARM ADDED FOR EUR
005100*                                  PHASE-IN PARALLEL RUNS
005200* $P6=        129 021118 CAMFXP  : VALID CURRENCY TABLE NOW
005300*                                  MAINTAINED IN CNVVAL ONLY,
005400*                                  SEE CHANGE ACTIVITY THERE
005410* $P7=        131 030304 RTHFXP  : AUDIT FINDING R-0230091 - PARA
005420*                                  2500 WAS TRUNCATING THE POSTED
005430*                                  AMOUNT INSTEAD OF ROUNDING IT,
005440*                                  MOVE DOES NOT ROUND.  2ND
005450*                                  ROUNDED COMPUTE ADDED, SEE 2500
005500*
005600*****************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.    CNVPOST.
005900 AUTHOR.        R T HANOVER.
006000 INSTALLATION.  MIDSTATE TRUST CO. - DATA PROCESSING DIVISION.
006100 DATE-WRITTEN.  03/16/87.
006200 DATE-COMPILED.
006300 SECURITY.      MIDSTATE TRUST CO. CONFIDENTIAL - FOR INTERNAL
006400                USE OF THE DATA PROCESSING DIVISION ONLY.
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-370.
006900 OBJECT-COMPUTER.   IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PARM-CARD-FILE     ASSIGN TO CNVPARM
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-PARM-STATUS.
007700     SELECT CONV-REQUEST-FILE  ASSIGN TO CNVREQ
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-REQUEST-STATUS.
008000     SELECT RATE-TABLE-FILE    ASSIGN TO CNVRATE
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-RATE-STATUS.
008300     SELECT TXN-LEDGER-FILE    ASSIGN TO CNVLDGR
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-LEDGER-STATUS.
008600     SELECT REJECT-FILE        ASSIGN TO CNVREJCT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-REJECT-STATUS.
008900     SELECT SUMMARY-RPT-FILE   ASSIGN TO CNVSUMRY
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-SUMRPT-STATUS.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  PARM-CARD-FILE.
009600 01  FD-PARM-RECORD.
009700     05  FD-PARM-RUN-ID            PIC X(8).
009800     05  FD-PARM-RUN-DATE          PIC 9(8).
009900     05  FD-PARM-RUN-TIME          PIC 9(6).
009950     05  FILLER                    PIC X(04).
010000*
010100 FD  CONV-REQUEST-FILE.
010200 01  FD-REQUEST-RECORD            PIC X(14).
010300*
010400 FD  RATE-TABLE-FILE.
010500 01  FD-RATE-RECORD               PIC X(18).
010600*
010700 FD  TXN-LEDGER-FILE.
010800 01  FD-LEDGER-RECORD             PIC X(66).
010900*
011000 FD  REJECT-FILE.
011100 01  FD-REJECT-RECORD             PIC X(60).
011200*
011300 FD  SUMMARY-RPT-FILE.
011400 01  FD-SUMMARY-LINE              PIC X(80).
011500*
011600 WORKING-STORAGE SECTION.
011700*----------------------------------------------------------------*
011800*    PROGRAM HEADER / EYECATCHER
011900*----------------------------------------------------------------*
012000 01  WS-HEADER.
012100     05  WS-EYECATCHER            PIC X(16)
012200                                   VALUE 'CNVPOST-------WS'.
012300     05  FILLER                   PIC X(04).
012400*
012500*----------------------------------------------------------------*
012600*    FILE STATUS BYTES
012700*----------------------------------------------------------------*
012800 01  WS-FILE-STATUSES.
012900     05  WS-PARM-STATUS           PIC X(02)   VALUE '00'.
013000     05  WS-REQUEST-STATUS        PIC X(02)   VALUE '00'.
013100         88  WS-REQUEST-OK                    VALUE '00'.
013200         88  WS-REQUEST-EOF                   VALUE '10'.
013300     05  WS-RATE-STATUS           PIC X(02)   VALUE '00'.
013400         88  WS-RATE-OK                       VALUE '00'.
013500         88  WS-RATE-EOF                      VALUE '10'.
013600     05  WS-LEDGER-STATUS         PIC X(02)   VALUE '00'.
013700     05  WS-REJECT-STATUS         PIC X(02)   VALUE '00'.
013800     05  WS-SUMRPT-STATUS         PIC X(02)   VALUE '00'.
013900     05  FILLER                   PIC X(02).
014000*
014100*----------------------------------------------------------------*
014200*    RUN-TIME SWITCHES
014300*----------------------------------------------------------------*
014400 01  WS-SWITCHES.
014500     05  WS-EOF-SW                PIC X(01)   VALUE 'N'.
014600         88  WS-NO-MORE-REQUESTS              VALUE 'Y'.
014700     05  WS-RATE-FOUND-SW         PIC X(01)   VALUE 'N'.
014800         88  WS-RATE-FOUND                    VALUE 'Y'.
014900         88  WS-RATE-NOT-FOUND                VALUE 'N'.
015000     05  WS-PAIR-FOUND-SW         PIC X(01)   VALUE 'N'.
015100         88  WS-PAIR-FOUND                    VALUE 'Y'.
015200     05  FILLER                   PIC X(07).
015300*
015400*----------------------------------------------------------------*
015500*    COPYBOOKS - REQUEST, LEDGER, REJECT AND RATE LAYOUTS, PLUS
015600*    THE COMMON RUN-CONTROL WORK AREA
015700*----------------------------------------------------------------*
015800 COPY CNVWREQ.
015900 COPY CNVWTXN.
016000 COPY CNVWREJ.
016100 COPY CNVWRAT.
016200 COPY CNVWCOM.
016600*
016700*----------------------------------------------------------------*
016800*    LINKAGE AREA PASSED TO CNVVAL ON EACH CALL
016900*----------------------------------------------------------------*
017000 01  WS-VAL-LINKAGE.
017100     05  WS-VAL-AMOUNT             PIC S9(9)V9(4) COMP-3.
017200     05  WS-VAL-SOURCE-CCY         PIC X(03).
017300     05  WS-VAL-TARGET-CCY         PIC X(03).
017400     05  WS-VAL-EDIT-RESULT        PIC X(01).
017500         88  WS-VAL-PASSED                    VALUE 'P'.
017600         88  WS-VAL-FAILED                    VALUE 'F'.
017700     05  WS-VAL-REJECT-REASON      PIC X(38).
017800     05  FILLER                    PIC X(01).
017900*
018000*----------------------------------------------------------------*
018100*    CALCULATION AND TABLE-MAINTENANCE WORK FIELDS
018200*----------------------------------------------------------------*
018300 01  WS-CALC-FIELDS.
018400     05  WS-CALC-INTERMEDIATE      PIC S9(9)V9(8) COMP-3.
018500     05  WS-CALC-RATE-VALUE        PIC S9(4)V9(8) COMP-3.
018600     05  WS-CALC-SWAP-ENTRY        PIC X(13).
018700     05  FILLER                    PIC X(04).
018800*
018900*----------------------------------------------------------------*
019000*    CURRENCY-PAIR CONTROL-BREAK ACCUMULATORS, FIRST-SEEN ORDER
019100*----------------------------------------------------------------*
019200 77  WS-PAIR-COUNT                 PIC 9(04)   COMP VALUE 0.
019300 01  WS-PAIR-TOTALS.
019400     05  WS-PAIR-TABLE OCCURS 1 TO 110 TIMES
019500                 DEPENDING ON WS-PAIR-COUNT
019600                 INDEXED BY WS-PAIR-NDX.
019700         10  WS-PAIR-SOURCE        PIC X(03).
019800         10  WS-PAIR-TARGET        PIC X(03).
019900         10  WS-PAIR-TXN-COUNT     PIC 9(05)     COMP-3.
020000         10  WS-PAIR-SOURCE-SUM    PIC 9(11)V99  COMP-3.
020100         10  WS-PAIR-CONVERT-SUM   PIC 9(11)V99  COMP-3.
020200*
020300 01  WS-GRAND-TOTALS.
020400     05  WS-GRAND-TXN-COUNT        PIC 9(05)   COMP-3 VALUE 0.
020500     05  WS-GRAND-SOURCE-SUM       PIC 9(11)V99 COMP-3 VALUE 0.
020600     05  WS-GRAND-CONVERT-SUM      PIC 9(11)V99 COMP-3 VALUE 0.
020700     05  FILLER                    PIC X(04).
020800*
020900*----------------------------------------------------------------*
021000*    SUMMARY REPORT LINES
021100*----------------------------------------------------------------*
021200 01  WS-RPT-HEADING-1.
021300     05  FILLER                    PIC X(22)
021400         VALUE 'MIDSTATE TRUST CO.    '.
021500     05  FILLER                    PIC X(34)
021600         VALUE 'FX CONVERSION POSTING RUN SUMMARY'.
021700     05  FILLER                    PIC X(24)   VALUE SPACES.
021800 01  WS-RPT-HEADING-2.
021900     05  FILLER                    PIC X(08)   VALUE 'SOURCE  '.
022000     05  FILLER                    PIC X(08)   VALUE 'TARGET  '.
022100     05  FILLER                    PIC X(10)   VALUE 'COUNT     '.
022200     05  FILLER                    PIC X(22)
022300         VALUE 'TOTAL SOURCE AMT      '.
022400     05  FILLER                    PIC X(22)
022500         VALUE 'TOTAL CONVERTED AMT  '.
022600     05  FILLER                    PIC X(10)   VALUE SPACES.
022700 01  WS-RPT-DETAIL-LINE.
022800     05  WS-RPT-SOURCE             PIC X(03).
022900     05  FILLER                    PIC X(05)   VALUE SPACES.
023000     05  WS-RPT-TARGET             PIC X(03).
023100     05  FILLER                    PIC X(05)   VALUE SPACES.
023200     05  WS-RPT-COUNT              PIC ZZZZ9.
023300     05  FILLER                    PIC X(05)   VALUE SPACES.
023400     05  WS-RPT-SOURCE-SUM         PIC ZZZZZZZZZZ9.99.
023500     05  FILLER                    PIC X(05)   VALUE SPACES.
023600     05  WS-RPT-CONVERT-SUM        PIC ZZZZZZZZZZ9.99.
023700     05  FILLER                    PIC X(10)   VALUE SPACES.
023800 01  WS-RPT-GRAND-LINE.
023900     05  FILLER                    PIC X(11)
024000         VALUE 'GRAND TOTAL'.
024100     05  FILLER                    PIC X(08)   VALUE SPACES.
024200     05  WS-RPT-GRAND-COUNT        PIC ZZZZ9.
024300     05  FILLER                    PIC X(05)   VALUE SPACES.
024400     05  WS-RPT-GRAND-SOURCE-SUM   PIC ZZZZZZZZZZ9.99.
024500     05  FILLER                    PIC X(05)   VALUE SPACES.
024600     05  WS-RPT-GRAND-CONVERT-SUM  PIC ZZZZZZZZZZ9.99.
024700     05  FILLER                    PIC X(10)   VALUE SPACES.
024800*
024900*----------------------------------------------------------------*
025000 PROCEDURE DIVISION.
025100*----------------------------------------------------------------*
025200*
025300 000-MAIN.
025400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
025500     PERFORM 1000-LOAD-RATE-TABLE THRU 1000-EXIT.
025600     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
025700         UNTIL WS-NO-MORE-REQUESTS.
025800     PERFORM 3000-PRINT-SUMMARY THRU 3000-EXIT.
025900     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
026000     STOP RUN.
026100*
026200*    RUN-ID/RUN-DATE/RUN-TIME COME FROM A ONE-CARD PARAMETER
026300*    FILE, NOT THE SYSTEM CLOCK, SO A RERUN OF THE SAME INPUT
026400*    REPRODUCES AN IDENTICAL TRANSACTION LEDGER.
026500 0100-INITIALIZE.
026600     OPEN INPUT PARM-CARD-FILE.
026700     READ PARM-CARD-FILE
026800         AT END
026900             MOVE SPACES TO FD-PARM-RECORD.
027000     MOVE FD-PARM-RUN-ID      TO CNVC-RUN-ID.
027100     MOVE FD-PARM-RUN-DATE    TO CNVC-RUN-DATE.
027200     MOVE FD-PARM-RUN-TIME    TO CNVC-RUN-TIME.
027300     CLOSE PARM-CARD-FILE.
027400     MOVE 0 TO CNVC-TXN-SEQ-NO.
027500     MOVE 0 TO WS-PAIR-COUNT.
027600     OPEN INPUT  CONV-REQUEST-FILE
027700          INPUT  RATE-TABLE-FILE
027800          OUTPUT TXN-LEDGER-FILE
027900          OUTPUT REJECT-FILE
028000          OUTPUT SUMMARY-RPT-FILE.
028100 0100-EXIT.
028200     EXIT.
028300*
028400*    LOAD THE FULL RATE TABLE BEFORE ANY REQUEST IS PROCESSED -
028500*    SEE $D0 ABOVE, THIS WAS A CARD DECK READ ON THE ORIGINAL
028600*    RELEASE AND IS NOW A DISK FILE BUT THE LOAD-FIRST RULE
028700*    HAS NOT CHANGED.
028800 1000-LOAD-RATE-TABLE.
028900     MOVE 0 TO CNVW-RATE-COUNT.
029000     PERFORM 1100-READ-RATE-RECORD THRU 1100-EXIT.
029100     PERFORM 1200-BUILD-RATE-ENTRY THRU 1200-EXIT
029200         UNTIL WS-RATE-EOF.
029300     CLOSE RATE-TABLE-FILE.
029400 1000-EXIT.
029500     EXIT.
029600*
029700 1100-READ-RATE-RECORD.
029800     READ RATE-TABLE-FILE INTO CNVW-RATE-RECORD
029900         AT END
030000             SET WS-RATE-EOF TO TRUE.
030100 1100-EXIT.
030200     EXIT.
030300*
030400 1200-BUILD-RATE-ENTRY.
030500     ADD 1 TO CNVW-RATE-COUNT.
030600     MOVE CNVW-RATE-SOURCE-CCY
030700         TO CNVW-RATE-TAB-SOURCE (CNVW-RATE-COUNT).
030800     MOVE CNVW-RATE-TARGET-CCY
030900         TO CNVW-RATE-TAB-TARGET (CNVW-RATE-COUNT).
031000     MOVE CNVW-RATE-VALUE
031100         TO CNVW-RATE-TAB-VALUE  (CNVW-RATE-COUNT).
031200     PERFORM 1210-SORT-RATE-ENTRY THRU 1210-EXIT.
031300     PERFORM 1100-READ-RATE-RECORD THRU 1100-EXIT.
031400 1200-EXIT.
031500     EXIT.
031600*
031700*    INSERTION SORT ON THE JUST-ADDED ENTRY, SAME IDEA AS THE
031800*    CLASSIFICATION LOOP ON THE OLD SORT UTILITY RUNS - TABLE IS
031900*    NEVER MORE THAN A FEW HUNDRED PAIRS SO THIS IS FAST ENOUGH,
032000*    AND KEEPS THE TABLE IN ASCENDING KEY ORDER FOR SEARCH ALL
032100*    IN PARAGRAPH 2400.
032200 1210-SORT-RATE-ENTRY.
032300     SET CNVW-RATE-NDX TO CNVW-RATE-COUNT.
032400     PERFORM 1220-SIFT-UP THRU 1220-EXIT
032500         UNTIL CNVW-RATE-NDX NOT > 1.
032600 1210-EXIT.
032700     EXIT.
032800*
032900 1220-SIFT-UP.
033000     IF CNVW-RATE-KEY (CNVW-RATE-NDX) <
033100             CNVW-RATE-KEY (CNVW-RATE-NDX - 1)
033200         PERFORM 1230-SWAP-ENTRY THRU 1230-EXIT
033300         SET CNVW-RATE-NDX DOWN BY 1
033400     ELSE
033500         SET CNVW-RATE-NDX TO 1.
033600 1220-EXIT.
033700     EXIT.
033800*
033900 1230-SWAP-ENTRY.
034000     MOVE CNVW-RATE-ENTRY (CNVW-RATE-NDX)   TO WS-CALC-SWAP-ENTRY.
034100     MOVE CNVW-RATE-ENTRY (CNVW-RATE-NDX - 1)
034200         TO CNVW-RATE-ENTRY (CNVW-RATE-NDX).
034300     MOVE WS-CALC-SWAP-ENTRY
034400         TO CNVW-RATE-ENTRY (CNVW-RATE-NDX - 1).
034500 1230-EXIT.
034600     EXIT.
034700*
034800 2000-PROCESS-REQUESTS.
034900     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
035000     IF NOT WS-NO-MORE-REQUESTS
035100         PERFORM 2200-EDIT-REQUEST THRU 2200-EXIT
035200         IF WS-VAL-FAILED
035300             PERFORM 2300-WRITE-REJECT THRU 2300-EXIT
035400         ELSE
035500             PERFORM 2400-LOOKUP-RATE THRU 2400-EXIT
035600             IF WS-RATE-FOUND
035700                 PERFORM 2500-CALCULATE-AMOUNT THRU 2500-EXIT
035800                 PERFORM 2600-ASSIGN-TRANSACTION-ID THRU 2600-EXIT
035900                 PERFORM 2700-STAMP-TRANSACTION THRU 2700-EXIT
036000                 PERFORM 2800-WRITE-TRANSACTION THRU 2800-EXIT
036100                 PERFORM 2900-ACCUMULATE-TOTALS THRU 2900-EXIT
036200             ELSE
036300                 PERFORM 2300-WRITE-REJECT THRU 2300-EXIT.
036400 2000-EXIT.
036500     EXIT.
036600*
036700 2100-READ-REQUEST.
036800     READ CONV-REQUEST-FILE INTO CNVW-REQUEST-RECORD
036900         AT END
037000             SET WS-NO-MORE-REQUESTS TO TRUE.
037100 2100-EXIT.
037200     EXIT.
037300*
037400*    CNVVAL EDITS IN THIS ORDER - CURRENCY CODES, SAME-CURRENCY,
037500*    AMOUNT POSITIVE - STOPPING AT THE FIRST FAILURE.
037600 2200-EDIT-REQUEST.
037700     MOVE CNVW-REQ-AMOUNT      TO WS-VAL-AMOUNT.
037800     MOVE CNVW-REQ-SOURCE-CCY  TO WS-VAL-SOURCE-CCY.
037900     MOVE CNVW-REQ-TARGET-CCY  TO WS-VAL-TARGET-CCY.
038000     CALL 'CNVVAL' USING WS-VAL-LINKAGE.
038100 2200-EXIT.
038200     EXIT.
038300*
038400 2300-WRITE-REJECT.
038500     MOVE SPACES                TO CNVW-REJECT-RECORD.
038600     MOVE CNVW-REQ-AMOUNT       TO CNVW-REJ-AMOUNT.
038700     MOVE CNVW-REQ-SOURCE-CCY   TO CNVW-REJ-SOURCE-CCY.
038800     MOVE CNVW-REQ-TARGET-CCY   TO CNVW-REJ-TARGET-CCY.
038900     IF WS-VAL-FAILED
039000         MOVE WS-VAL-REJECT-REASON TO CNVW-REJ-REASON
039100     ELSE
039200         MOVE 'RATE NOT FOUND'     TO CNVW-REJ-REASON.
039300     WRITE REJECT-FILE FROM CNVW-REJECT-RECORD.
039400 2300-EXIT.
039500     EXIT.
039600*
039700*    EXACT MATCH ONLY - NO INVERSE-RATE DERIVATION.  A MISSING
039800*    USD/EUR ROW IS NOT SATISFIED BY AN EUR/USD ROW ON FILE.
039900 2400-LOOKUP-RATE.
040000     SET WS-RATE-NOT-FOUND TO TRUE.
040100     SET CNVW-RATE-NDX TO 1.
040200     SEARCH ALL CNVW-RATE-ENTRY
040300         AT END
040400             CONTINUE
040500         WHEN CNVW-RATE-TAB-SOURCE (CNVW-RATE-NDX) =
040600                 CNVW-REQ-SOURCE-CCY
040700             AND CNVW-RATE-TAB-TARGET (CNVW-RATE-NDX) =
040800                 CNVW-REQ-TARGET-CCY
040900             SET WS-RATE-FOUND TO TRUE
041000             MOVE CNVW-RATE-TAB-VALUE (CNVW-RATE-NDX)
041100                 TO WS-CALC-RATE-VALUE.
041200 2400-EXIT.
041300     EXIT.
041400*
041500*    CONVERTED-AMOUNT = SOURCE-AMOUNT X RATE-VALUE, ROUNDED
041600*    HALF-UP TO 4 DECIMALS.  THE INTERMEDIATE FIELD KEEPS 8
041700*    DECIMAL PLACES SO THE FINAL ROUNDING IS NOT A DOUBLE ROUND.
041800 2500-CALCULATE-AMOUNT.
041900     COMPUTE WS-CALC-INTERMEDIATE ROUNDED MODE IS
042000             NEAREST-AWAY-FROM-ZERO =
042100             CNVW-REQ-AMOUNT * WS-CALC-RATE-VALUE.
042110*    $P7 - A MOVE NEVER ROUNDS, IT ONLY TRUNCATES LOW-ORDER
042120*    DIGITS.  THE 4-DECIMAL LEDGER FIELD MUST BE REACHED BY A
042130*    SECOND ROUNDED COMPUTE, NOT A MOVE FROM THE INTERMEDIATE.
042140     COMPUTE CNVW-TXN-CONVERTED-AMT ROUNDED MODE IS
042150             NEAREST-AWAY-FROM-ZERO =
042160             WS-CALC-INTERMEDIATE.
042300 2500-EXIT.
042400     EXIT.
042500*
042600*    A MONOTONICALLY INCREASING RUN-SCOPED SEQUENCE NUMBER,
042700*    PREFIXED BY THE RUN-ID, SUBSTITUTES FOR A GENERATED UUID -
042800*    THIS COMPILER HAS NO UUID GENERATOR.
042900 2600-ASSIGN-TRANSACTION-ID.
043000     ADD 1 TO CNVC-TXN-SEQ-NO.
043100     MOVE SPACES           TO CNVW-TXN-ID.
043200     MOVE CNVC-RUN-ID       TO CNVW-TXNID-RUN.
043300     MOVE CNVC-TXN-SEQ-NO   TO CNVW-TXNID-SEQ.
043400 2600-EXIT.
043500     EXIT.
043600*
043700 2700-STAMP-TRANSACTION.
043800     MOVE CNVW-REQ-SOURCE-CCY   TO CNVW-TXN-SOURCE-CCY.
043900     MOVE CNVW-REQ-TARGET-CCY   TO CNVW-TXN-TARGET-CCY.
044000     MOVE CNVW-REQ-AMOUNT       TO CNVW-TXN-SOURCE-AMT.
044100     MOVE CNVC-RUN-DATE         TO CNVW-TXN-DATE.
044200     MOVE CNVC-RUN-TIME         TO CNVW-TXN-TIME.
044300 2700-EXIT.
044400     EXIT.
044500*
044600 2800-WRITE-TRANSACTION.
044700     WRITE TXN-LEDGER-FILE FROM CNVW-TRANSACTION-RECORD.
044800 2800-EXIT.
044900     EXIT.
045000*
045100 2900-ACCUMULATE-TOTALS.
045200     PERFORM 2910-FIND-PAIR-ENTRY THRU 2910-EXIT.
045300     ADD 1 TO WS-PAIR-TXN-COUNT (WS-PAIR-NDX).
045400     ADD CNVW-REQ-AMOUNT
045500         TO WS-PAIR-SOURCE-SUM (WS-PAIR-NDX).
045600     ADD CNVW-TXN-CONVERTED-AMT
045700         TO WS-PAIR-CONVERT-SUM (WS-PAIR-NDX).
045800     ADD 1                      TO WS-GRAND-TXN-COUNT.
045900     ADD CNVW-REQ-AMOUNT        TO WS-GRAND-SOURCE-SUM.
046000     ADD CNVW-TXN-CONVERTED-AMT TO WS-GRAND-CONVERT-SUM.
046100 2900-EXIT.
046200     EXIT.
046300*
046400*    FIRST-SEEN ORDER, NOT CURRENCY ORDER - A NEW PAIR IS ADDED
046500*    AT THE END OF THE TABLE THE FIRST TIME IT IS ENCOUNTERED.
046600 2910-FIND-PAIR-ENTRY.
046700     SET WS-PAIR-NDX TO 1.
046800     MOVE 'N' TO WS-PAIR-FOUND-SW.
046900     PERFORM 2920-SCAN-PAIR-TABLE THRU 2920-EXIT
047000         VARYING WS-PAIR-NDX FROM 1 BY 1
047100         UNTIL WS-PAIR-NDX > WS-PAIR-COUNT
047200            OR WS-PAIR-FOUND.
047300     IF NOT WS-PAIR-FOUND
047400         ADD 1 TO WS-PAIR-COUNT
047500         SET WS-PAIR-NDX TO WS-PAIR-COUNT
047600         MOVE CNVW-REQ-SOURCE-CCY TO WS-PAIR-SOURCE (WS-PAIR-NDX)
047700         MOVE CNVW-REQ-TARGET-CCY TO WS-PAIR-TARGET (WS-PAIR-NDX)
047800         MOVE 0 TO WS-PAIR-TXN-COUNT   (WS-PAIR-NDX)
047900         MOVE 0 TO WS-PAIR-SOURCE-SUM  (WS-PAIR-NDX)
048000         MOVE 0 TO WS-PAIR-CONVERT-SUM (WS-PAIR-NDX).
048100 2910-EXIT.
048200     EXIT.
048300*
048400 2920-SCAN-PAIR-TABLE.
048500     IF WS-PAIR-SOURCE (WS-PAIR-NDX) = CNVW-REQ-SOURCE-CCY
048600         AND WS-PAIR-TARGET (WS-PAIR-NDX) = CNVW-REQ-TARGET-CCY
048700         SET WS-PAIR-FOUND-SW TO TRUE.
048800 2920-EXIT.
048900     EXIT.
049000*
049100 3000-PRINT-SUMMARY.
049200     WRITE FD-SUMMARY-LINE FROM WS-RPT-HEADING-1.
049300     WRITE FD-SUMMARY-LINE FROM WS-RPT-HEADING-2.
049400     PERFORM 3010-PRINT-PAIR-LINE THRU 3010-EXIT
049500         VARYING WS-PAIR-NDX FROM 1 BY 1
049600         UNTIL WS-PAIR-NDX > WS-PAIR-COUNT.
049700     PERFORM 3020-PRINT-GRAND-LINE THRU 3020-EXIT.
049800 3000-EXIT.
049900     EXIT.
050000*
050100 3010-PRINT-PAIR-LINE.
050200     MOVE WS-PAIR-SOURCE       (WS-PAIR-NDX) TO WS-RPT-SOURCE.
050300     MOVE WS-PAIR-TARGET       (WS-PAIR-NDX) TO WS-RPT-TARGET.
050400     MOVE WS-PAIR-TXN-COUNT    (WS-PAIR-NDX) TO WS-RPT-COUNT.
050500     MOVE WS-PAIR-SOURCE-SUM   (WS-PAIR-NDX) TO WS-RPT-SOURCE-SUM.
050600     MOVE WS-PAIR-CONVERT-SUM  (WS-PAIR-NDX)
050700         TO WS-RPT-CONVERT-SUM.
050800     WRITE FD-SUMMARY-LINE FROM WS-RPT-DETAIL-LINE.
050900 3010-EXIT.
051000     EXIT.
051100*
051200 3020-PRINT-GRAND-LINE.
051300     MOVE WS-GRAND-TXN-COUNT    TO WS-RPT-GRAND-COUNT.
051400     MOVE WS-GRAND-SOURCE-SUM   TO WS-RPT-GRAND-SOURCE-SUM.
051500     MOVE WS-GRAND-CONVERT-SUM  TO WS-RPT-GRAND-CONVERT-SUM.
051600     WRITE FD-SUMMARY-LINE FROM WS-RPT-GRAND-LINE.
051700 3020-EXIT.
051800     EXIT.
051900*
052000 9000-END-OF-JOB.
052100     CLOSE CONV-REQUEST-FILE
052200           TXN-LEDGER-FILE
052300           REJECT-FILE
052400           SUMMARY-RPT-FILE.
052500 9000-EXIT.
052600     EXIT.
